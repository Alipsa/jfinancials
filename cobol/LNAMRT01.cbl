000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    LNAMRT01.
000030 AUTHOR.        CHIPMAN.
000040 INSTALLATION.  EMIT CONSUMER FINANCE -- BATCH OPERATIONS.
000050 DATE-WRITTEN.  04/11/89.
000060 DATE-COMPILED.
000070 SECURITY.      INTERNAL USE ONLY.  CONTAINS CONSUMER-CREDIT
000080                DISCLOSURE ARITHMETIC -- CHANGES REQUIRE
000090                SIGN-OFF FROM CONSUMER LENDING COMPLIANCE.
000100*
000110*****************************************************************
000120*                                                               *
000130*   LNAMRT01  --  CONSUMER LOAN AMORTIZATION / DISCLOSURE BATCH *
000140*                                                               *
000150*   READS ONE LOAN-APPLICATION RECORD PER LOAN (LOAN-APPL-FILE) *
000160*   AND, FOR EACH ONE --                                        *
000170*                                                               *
000180*     - BUILDS THE MONTH 0..TENURE AMORTIZATION SCHEDULE        *
000190*       (ANNUITY METHOD, AMORTIZATION-FREE MONTHS HONORED),     *
000200*     - DERIVES THE MONTHLY ANNUITY, TOTAL OF PAYMENTS AND      *
000210*       AVERAGE DAILY INTEREST FOR THE DISCLOSURE STATEMENT,    *
000220*     - SOLVES THE PERIODIC INTERNAL RATE OF RETURN OF THE      *
000230*       LOAN'S CASH-FLOW STREAM BY BISECTION AND CONVERTS IT TO *
000240*       THE EFFECTIVE (APR) INTEREST RATE,                      *
000250*     - PRINTS THE SCHEDULE AND DISCLOSURE FIGURES ON           *
000260*       PLAN-REPORT AND WRITES ONE LOAN-SUMMARY RECORD TO       *
000270*       SUMMARY-FILE.                                           *
000280*                                                               *
000290*   THE 30.41666-DAY AVERAGE MONTH AND THE 9-DECIMAL WORKING    *
000300*   PRECISION ON THE SCHEDULE FOLLOW KONSUMENTVERKET (SWEDISH   *
000310*   CONSUMER AGENCY) DISCLOSURE GUIDANCE -- DO NOT "CLEAN UP"   *
000320*   THE 9-DECIMAL FIELDS, THEY WERE SIZED TO TIE TO THE         *
000330*   FINANCE DEPT SPREADSHEET WITHIN A PENNY.  SEE RTK'S 1996    *
000340*   RECONCILIATION MEMO IN THE PROJECT FILE.                    *
000350*                                                               *
000360*****************************************************************
000370*
000380* CHANGE HISTORY
000390*   1989-04-11  CAC  ORIGINAL PROGRAM -- ANNUITY SCHEDULE AND     CAC8904 
000400*                    MONTHLY ANNUITY ONLY, NO IRR.
000410*   1989-11-30  CAC  ADDED AMORTIZATION-FREE MONTHS (FINANCE      CAC8911 
000420*                    DEPT REQUEST -- BRIDGE LOANS).
000430*   1990-06-18  CAC  ADDED TOTAL-PAYMENT AND DAILY-INTEREST       CAC9006 
000440*                    FIGURES FOR THE NEW DISCLOSURE STATEMENT
000450*                    FORM (REG Z LOOKALIKE, SWEDISH MARKET).
000460*   1992-02-25  CAC  ADDED THE BISECTION IRR SOLVER AND THE       CAC9202 
000470*                    EFFECTIVE-RATE (APR) CONVERSION -- PRIOR
000480*                    RELEASES APPROXIMATED APR AS RATE*1.0 WHICH
000490*                    COMPLIANCE REJECTED.
000500*   1992-07-14  CAC  ADDED THE PLAN-REPORT SUMMARY TRAILER LINE.  CAC9207 
000510*   1994-02-08  CAC  REWORKED THE PLAN ROW LAYOUT (SEE LNPLNREC)  CAC9402 
000520*                    TO CARRY 9 DECIMALS INTERNALLY -- 2-DECIMAL
000530*                    INTERMEDIATE ROUNDING WAS DRIFTING THE
000540*                    FINAL BALANCE BY UP TO $0.04 ON LONG-TENURE
000550*                    LOANS.
000560*   1996-05-02  CAC  CONSOLIDATED THE FINANCE DEPT'S AND IT'S     CAC9605 
000570*                    COMPETING AMORTIZATION SPREADSHEET MACROS
000580*                    INTO THIS ONE BATCH JOB -- SEE RTK'S MEMO.
000590*                    ONLY ONE SET OF FORMULAS IS MAINTAINED NOW.
000600*   1996-05-20  CAC  ADDED THE UPSI-0 DIAGNOSTIC SWITCH SO THE    CAC9605B
000610*                    NPV-AT-SOLVED-IRR SANITY CHECK CAN BE
000620*                    TURNED ON FROM THE RUN JCL WITHOUT A RECOMP.
000630*   1998-10-05  RTK  Y2K REVIEW -- NO DATE FIELDS ON ANY RECORD   RTKY2K  
000640*                    THIS PROGRAM TOUCHES.  NO CHANGE REQUIRED.
000650*   1999-01-11  RTK  BISECTION TOLERANCE CONFIRMED AT 1E-7 PER    RTK9901 
000660*                    COMPLIANCE RE-AUDIT OF THE APR FORMULA.
000670*   2003-09-30  DPW  CR2003-118.  NULL/BLANK NUMERIC FIELDS ON    CR03118 
000680*                    THE INPUT RECORD NOW DEFAULT TO ZERO
000690*                    INSTEAD OF ABENDING WITH A SIZE ERROR.
000700*   2011-04-14  DPW  CR2011-042.  WIDENED LNPLN-TABLE TO COVER    CR11042 
000710*                    40-YEAR (480 MONTH) TENURES FOR THE NEW
000720*                    HOME-IMPROVEMENT PRODUCT.
000730*
000740 ENVIRONMENT DIVISION.
000750 CONFIGURATION SECTION.
000760 SOURCE-COMPUTER.   IBM-370.
000770 OBJECT-COMPUTER.   IBM-370.
000780 SPECIAL-NAMES.
000790     C01 IS TOP-OF-FORM
000800     UPSI-0 ON STATUS IS LNAMRT-DIAGNOSTIC-ON
000810            OFF STATUS IS LNAMRT-DIAGNOSTIC-OFF.
000820*
000830 INPUT-OUTPUT SECTION.
000840 FILE-CONTROL.
000850     SELECT LOAN-APPL-FILE ASSIGN TO LOANAPPL
000860         ORGANIZATION IS LINE SEQUENTIAL.
000870*
000880     SELECT SUMMARY-FILE ASSIGN TO SUMMRY
000890         ORGANIZATION IS LINE SEQUENTIAL.
000900*
000910     SELECT PLAN-REPORT ASSIGN TO PLANRPT
000920         ORGANIZATION IS LINE SEQUENTIAL.
000930*
000940* LNAMRT01J
000950* //LNAMRT01 JOB 1,NOTIFY=&SYSUID
000960* //***************************************************/
000970* //COBRUN  EXEC IGYWCL
000980* //COBOL.SYSIN  DD DSN=&SYSUID..SOURCE(LNAMRT01),DISP=SHR
000990* //LKED.SYSLMOD DD DSN=&SYSUID..LOAD(LNAMRT01),DISP=SHR
001000* //***************************************************/
001010* // IF RC = 0 THEN
001020* //***************************************************/
001030* //RUN     EXEC PGM=LNAMRT01,PARM='UPSI=0'
001040* //STEPLIB   DD DSN=&SYSUID..LOAD,DISP=SHR
001050* //LOANAPPL  DD DSN=&SYSUID..LOANS.QUOTE(+1),DISP=SHR
001060* //SUMMRY    DD DSN=&SYSUID..LOANS.SUMMARY(+1),DISP=(,CATLG)
001070* //PLANRPT   DD SYSOUT=*,OUTLIM=30000
001080* //CEEDUMP   DD DUMMY
001090* //SYSUDUMP  DD DUMMY
001100* //***************************************************/
001110* // ELSE
001120* // ENDIF
001130*
001140 DATA DIVISION.
001150 FILE SECTION.
001160*
001170 FD  LOAN-APPL-FILE
001180     RECORDING MODE F.
001190 01  LNAPL-FD-RECORD                PIC X(80).
001200*
001210 FD  SUMMARY-FILE
001220     RECORDING MODE F.
001230 01  LNSUM-FD-RECORD                PIC X(80).
001240*
001250 FD  PLAN-REPORT
001260     RECORDING MODE F.
001270 01  PLNRPT-FD-RECORD               PIC X(132).
001280*
001290 WORKING-STORAGE SECTION.
001300*
001302*        STANDALONE LOOP COUNTER FOR THE TWO-LINE HEADER WRITE IN
001304*        7050 -- 77-LEVEL PER SHOP CONVENTION FOR A ONE-SHOT
001306*        SCRATCH SUBSCRIPT THAT DOES NOT BELONG IN ANY RECORD.
001308 77  WS-LOOP-SUB                    PIC 9(03) COMP VALUE ZERO.
001310* ------------------------------------------------------------- *
001320*  RECORD LAYOUTS (COPY MEMBERS)                                *
001330* ------------------------------------------------------------- *
001340     COPY LNAPLREC.
001350*
001360     COPY LNPLNREC.
001370*
001380     COPY LNSUMREC.
001390*
001400* ------------------------------------------------------------- *
001410*  CONTROL SWITCHES AND COUNTERS                                *
001420* ------------------------------------------------------------- *
001430 01  WS-CONTROL-SWITCHES.
001440     05  WS-EOF-SW                  PIC X        VALUE "N".
001450         88  WS-EOF                              VALUE "Y".
001460     05  WS-IRR-CONVERGED-SW        PIC X        VALUE "N".
001470         88  WS-IRR-CONVERGED                    VALUE "Y".
001475     05  FILLER                     PIC X(08)    VALUE SPACES.
001480*
001490 01  WS-COUNTERS-AND-SUBSCRIPTS     COMP.
001500     05  WS-REC-COUNT               PIC 9(05)    VALUE ZERO.
001510     05  WS-MONTH-SUB               PIC 9(03)    VALUE ZERO.
001520     05  WS-PAYING-MONTHS           PIC 9(03)    VALUE ZERO.
001530     05  WS-BISECT-ITER             PIC 9(04)    VALUE ZERO.
001550     05  WS-EXPONENT                PIC 9(03)    VALUE ZERO.
001555     05  FILLER                     PIC 9(03)    VALUE ZERO.
001560*
001570* ------------------------------------------------------------- *
001580*  LOAN CALCULATOR WORKING FIELDS (9-DECIMAL INTERNAL)          *
001590* ------------------------------------------------------------- *
001600 01  WS-LOAN-CALC-FIELDS.
001610     05  WS-MONTHLY-RATE            PIC 9V9(09).
001620     05  WS-ONE-PLUS-RATE           PIC 9V9(09).
001630     05  WS-COMPOUND-FACTOR         PIC 9(09)V9(09).
001640     05  WS-PMT-PV                  PIC S9(11)V9(09).
001650     05  WS-PMT-QUOTIENT            PIC S9(09)V9(09).
001660     05  WS-PMT-RESULT              PIC S9(09)V9(09).
001670     05  WS-MONTHLY-ANNUITY         PIC S9(09)V9(09).
001680     05  WS-AMFREE-INTEREST-COST    PIC S9(09)V9(09).
001690     05  WS-TOTAL-PAYMENT-9DP       PIC S9(11)V9(09).
001700     05  WS-DAILY-INTEREST-9DP      PIC S9(09)V9(09).
001710     05  WS-DAYS-IN-TERM            PIC 9(07)V9(05).
001715     05  FILLER                     PIC X(08)    VALUE SPACES.
001720*
001730* ------------------------------------------------------------- *
001740*  PAYMENT-PLAN BUILDER -- THE SCHEDULE TABLE AND ITS CONTROL   *
001750*  TOTALS.  CR2011-042 WIDENED THIS TO 481 ENTRIES (MONTH 0     *
001760*  THROUGH MONTH 480, A 40-YEAR TENURE) FOR THE HOME-           *
001770*  IMPROVEMENT PRODUCT.                                        *
001780* ------------------------------------------------------------- *
001790 01  WS-PLAN-TABLE.
001800     05  WS-PLAN-ENTRY OCCURS 481 TIMES
001810                       INDEXED BY WS-PLAN-IDX.
001820         10  WS-PL-MONTH            PIC 9(03).
001830         10  WS-PL-COST-OF-CREDIT   PIC S9(09)V9(09).
001840         10  WS-PL-INTEREST         PIC S9(09)V9(09).
001850         10  WS-PL-AMORTIZATION     PIC S9(09)V9(09).
001860         10  WS-PL-INVOICE-FEE      PIC S9(05)V99.
001870         10  WS-PL-BALANCE          PIC S9(09)V9(09).
001880         10  WS-PL-CASH-FLOW        PIC S9(09)V9(09).
001885     05  FILLER                     PIC X(01)    VALUE SPACE.
001890*
001900 01  WS-PLAN-CONTROL-TOTALS.
001910     05  WS-CTL-TOTAL-INTEREST      PIC S9(11)V9(09) VALUE ZERO.
001920     05  WS-CTL-TOTAL-AMORTIZATION  PIC S9(11)V9(09) VALUE ZERO.
001930     05  WS-CTL-TOTAL-FEES          PIC S9(09)V99    VALUE ZERO.
001940     05  WS-CTL-TOTAL-PAID          PIC S9(11)V99    VALUE ZERO.
001945     05  FILLER                     PIC X(08)    VALUE SPACES.
001950*
001960* ------------------------------------------------------------- *
001970*  CASH-FLOW EXTRACTOR -- MONTH 0..TENURE CASH-FLOW VECTOR,     *
001980*  BUILT EITHER DIRECTLY FROM THE LOAN PARAMETERS (USED TO      *
001990*  SOLVE THE IRR) OR LIFTED OUT OF THE PLAN TABLE ABOVE.        *
002000* ------------------------------------------------------------- *
002010 01  WS-CASHFLOW-TABLE.
002020     05  WS-CF-ENTRY OCCURS 481 TIMES
002030                     INDEXED BY WS-CF-IDX.
002040         10  WS-CF-AMOUNT           PIC S9(09)V9(09).
002045     05  FILLER                     PIC X(01)    VALUE SPACE.
002050*
002060* ------------------------------------------------------------- *
002070*  IRR / NPV ENGINE WORKING FIELDS                              *
002080* ------------------------------------------------------------- *
002090 01  WS-IRR-ENGINE-FIELDS.
002100     05  WS-IRR-MIN                 PIC S9V9(09).
002110     05  WS-IRR-MAX                 PIC S9V9(09).
002120     05  WS-IRR-TEST                PIC S9V9(09).
002130     05  WS-IRR-FLOW-OUT            PIC S9(09)V9(09).
002140     05  WS-IRR-NPV-AT-TEST         PIC S9(11)V9(09).
002150     05  WS-IRR-CHECK-SUM           PIC S9(09)V9(09).
002160     05  WS-IRR-CHECK-ABS           PIC S9(09)V9(09).
002170     05  WS-DISCOUNT-FACTOR         PIC S9(09)V9(09).
002180     05  WS-NPV-RESULT              PIC S9(11)V9(09).
002190     05  WS-MONTHLY-IRR-9DP         PIC S9V9(09).
002200     05  WS-YEARLY-IRR              PIC S9V9(09).
002210     05  WS-YEARLY-IRR-OVER-12      PIC S9V9(09).
002220     05  WS-ONE-PLUS-YEARLY-OVER12  PIC S9V9(09).
002230     05  WS-APR-COMPOUND            PIC S9(03)V9(09).
002240     05  WS-EFFECTIVE-RATE-9DP      PIC S9V9(09).
002245     05  FILLER                     PIC X(08)    VALUE SPACES.
002250*
002260* ------------------------------------------------------------- *
002270*  PLAN-REPORT PRINT LINES                                      *
002280* ------------------------------------------------------------- *
002290 01  WS-LOAN-HEADER-LINE.
002300     05  FILLER                     PIC X(06)    VALUE "LOAN: ".
002310     05  WS-LH-LOAN-ID              PIC X(08).
002320     05  FILLER                     PIC X(03)    VALUE SPACES.
002330     05  FILLER                     PIC X(08)    VALUE
002340                                                  "AMOUNT: ".
002350     05  WS-LH-AMOUNT               PIC ZZZZZZZZ9.
002360     05  FILLER                     PIC X(03)    VALUE SPACES.
002370     05  FILLER                     PIC X(06)    VALUE "RATE: ".
002380     05  WS-LH-RATE                 PIC 9.9(06).
002390     05  FILLER                     PIC X(03)    VALUE SPACES.
002400     05  FILLER                     PIC X(08)    VALUE
002410                                                  "TENURE: ".
002420     05  WS-LH-TENURE               PIC ZZ9.
002430     05  FILLER                     PIC X(03)    VALUE SPACES.
002440     05  FILLER                     PIC X(08)    VALUE
002450                                                  "AMFREE: ".
002460     05  WS-LH-AMFREE               PIC ZZ9.
002470     05  FILLER                     PIC X(03)    VALUE SPACES.
002480     05  FILLER                     PIC X(05)    VALUE "FEE: ".
002490     05  WS-LH-FEE                  PIC ZZZZ9.
002500     05  FILLER                     PIC X(40)    VALUE SPACES.
002510*
002520 01  WS-COLUMN-HEADER-LINE          PIC X(132)   VALUE
002530     "MONTH   COST-OF-CREDIT       INTEREST   AMORTIZATION
002540-    "  INVOICE-FEE        BALANCE      CASH-FLOW".
002550*
002560 01  WS-TOTALS-LINE.
002570     05  FILLER                     PIC X(14)    VALUE
002580                                            "LOAN TOTALS - ".
002590     05  FILLER                     PIC X(10)    VALUE
002600                                            "INTEREST: ".
002610     05  WS-TL-INTEREST             PIC -(9)9.99.
002620     05  FILLER                     PIC X(03)    VALUE SPACES.
002630     05  FILLER                     PIC X(14)    VALUE
002640                                            "AMORTIZATION: ".
002650     05  WS-TL-AMORTIZATION         PIC -(9)9.99.
002660     05  FILLER                     PIC X(03)    VALUE SPACES.
002670     05  FILLER                     PIC X(06)    VALUE
002680                                            "FEES: ".
002690     05  WS-TL-FEES                 PIC -(7)9.99.
002700     05  FILLER                     PIC X(03)    VALUE SPACES.
002710     05  FILLER                     PIC X(06)    VALUE
002720                                            "PAID: ".
002730     05  WS-TL-PAID                 PIC -(9)9.99.
002740     05  FILLER                     PIC X(19)    VALUE SPACES.
002750*
002760*        GROUPS THE TWO HEADER LINES BUILT ABOVE SO THEY CAN BE
002770*        WRITTEN OUT IN A PERFORM VARYING LOOP, AS TOPACCTS
002780*        DOES FOR ITS BANNER LINES -- THE LINES ARE FULLY BUILT
002790*        BEFORE THIS REDEFINE IS EVER READ, SO THERE IS NO
002800*        OVERLAPPING-MOVE HAZARD.
002810 01  WS-REPORT-HEADER-GROUP.
002820     05  WS-RHG-LOAN-LINE           PIC X(132).
002830     05  WS-RHG-COLUMN-LINE         PIC X(132).
002835     05  FILLER                     PIC X(08)    VALUE SPACES.
002840 01  WS-REPORT-HEADER-TABLE REDEFINES WS-REPORT-HEADER-GROUP.
002850     05  WS-RHG-LINE OCCURS 2 TIMES PIC X(132).
002860*
002870* ------------------------------------------------------------- *
002880*  MISCELLANEOUS CONSTANTS                                      *
002890* ------------------------------------------------------------- *
002900 01  WS-CONSTANTS.
002910     05  WS-AVG-DAYS-PER-MONTH      PIC 9(02)V9(05)
002920                                          VALUE 30.41666.
002925     05  FILLER                     PIC X(08)    VALUE SPACES.
002930*
002940 PROCEDURE DIVISION.
002950*
002960*****************************************************************
002970*                  PROCEDURE DIVISION -- MAIN LINE              *
002980*****************************************************************
002990*
003000 1000-MAIN-PROCESS.
003010     PERFORM 1100-OPEN-FILES THRU 1100-EXIT.
003020     PERFORM 2100-READ-APPLICATION THRU 2100-EXIT.
003030     PERFORM 2000-PROCESS-ONE-LOAN THRU 2000-EXIT
003040         UNTIL WS-EOF.
003050     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
003060     STOP RUN.
003070*
003080 1100-OPEN-FILES.
003090     OPEN INPUT LOAN-APPL-FILE.
003100     OPEN OUTPUT SUMMARY-FILE.
003110     OPEN OUTPUT PLAN-REPORT.
003120 1100-EXIT.
003130     EXIT.
003140*
003150*****************************************************************
003160*          2000 -- PER-LOAN CONTROL (READ / PROCESS / WRITE)    *
003170*****************************************************************
003180*
003190 2000-PROCESS-ONE-LOAN.
003200     PERFORM 2200-DEFAULT-NULLS THRU 2200-EXIT.
003210     PERFORM 3000-CALCULATE-LOAN THRU 3000-EXIT.
003220     PERFORM 4000-BUILD-PLAN THRU 4900-BUILD-PLAN-EXIT.
003230     PERFORM 3500-DAILY-INTEREST THRU 3500-EXIT.
003240     PERFORM 5100-CASHFLOW-DIRECT THRU 5100-EXIT.
003250     PERFORM 6200-SOLVE-IRR THRU 6200-EXIT.
003260     PERFORM 3600-EFFECTIVE-RATE THRU 3600-EXIT.
003270     IF LNAMRT-DIAGNOSTIC-ON
003280         PERFORM 6000-NPV-DIAGNOSTIC THRU 6000-EXIT
003290     END-IF.
003300     PERFORM 7000-PRINT-HEADERS THRU 7000-EXIT.
003310     PERFORM 7100-PRINT-PLAN-LINES THRU 7100-EXIT.
003320     PERFORM 7200-PRINT-TOTALS THRU 7200-EXIT.
003330     PERFORM 7300-PRINT-SUMMARY THRU 7300-EXIT.
003340     PERFORM 8000-WRITE-SUMMARY THRU 8000-EXIT.
003350     ADD 1 TO WS-REC-COUNT.
003360     PERFORM 2100-READ-APPLICATION THRU 2100-EXIT.
003370 2000-EXIT.
003380     EXIT.
003390*
003400 2100-READ-APPLICATION.
003410     READ LOAN-APPL-FILE INTO LNAPL-RECORD
003420         AT END
003430             MOVE "Y" TO WS-EOF-SW
003440             GO TO 2100-EXIT
003450     END-READ.
003460 2100-EXIT.
003470     EXIT.
003480*
003490*        2003-09-30 DPW CR2003-118 -- A SHORT OR BLANK-FILLED
003500*        INPUT LINE LEAVES THE TRAILING NUMERIC FIELDS
003510*        NON-NUMERIC (SPACES).  TREAT ANY SUCH FIELD AS ZERO
003520*        RATHER THAN LET THE SUBSEQUENT COMPUTE ABEND.
003530 2200-DEFAULT-NULLS.
003540     IF LNAPL-LOAN-AMOUNT IS NOT NUMERIC
003550         MOVE ZERO TO LNAPL-LOAN-AMOUNT
003560     END-IF.
003570     IF LNAPL-INTEREST-RATE IS NOT NUMERIC
003580         MOVE ZERO TO LNAPL-INTEREST-RATE
003590     END-IF.
003600     IF LNAPL-TENURE-MONTHS IS NOT NUMERIC
003610         MOVE ZERO TO LNAPL-TENURE-MONTHS
003620     END-IF.
003630     IF LNAPL-AMFREE-MONTHS IS NOT NUMERIC
003640         MOVE ZERO TO LNAPL-AMFREE-MONTHS
003650     END-IF.
003660     IF LNAPL-INVOICE-FEE IS NOT NUMERIC
003670         MOVE ZERO TO LNAPL-INVOICE-FEE
003680     END-IF.
003690     COMPUTE WS-PAYING-MONTHS =
003700         LNAPL-TENURE-MONTHS - LNAPL-AMFREE-MONTHS.
003710 2200-EXIT.
003720     EXIT.
003730*
003740*****************************************************************
003750*   3000 -- LOAN CALCULATOR (PMT / ANNUITY / TOTAL / DAILY /    *
003760*           EFFECTIVE-RATE SCALAR FIGURES)                      *
003770*****************************************************************
003780*
003790 3000-CALCULATE-LOAN.
003800     COMPUTE WS-MONTHLY-RATE ROUNDED =
003810         LNAPL-INTEREST-RATE / 12.
003820     PERFORM 3200-MONTHLY-ANNUITY THRU 3200-EXIT.
003830     PERFORM 3300-AMFREE-INTEREST THRU 3300-EXIT.
003840     PERFORM 3400-TOTAL-PAYMENT THRU 3400-EXIT.
003850 3000-EXIT.
003860     EXIT.
003870*
003880*****************************************************************
003890*                                                               *
003900* PMT (ANNUITY PAYMENT), SPREADSHEET-EQUIVALENT PMT(R,NPER,PV)  *
003910* WITH FV = 0 AND PAYMENT AT END OF PERIOD (TYPE = 0) --        *
003920*                                                               *
003930*        PMT = -R * (PV * (1+R)**NPER) / ((1+R)**NPER - 1)      *
003940*                                                               *
003950* THE QUOTIENT (PV * (1+R)**NPER) / ((1+R)**NPER - 1) IS        *
003960* ROUNDED TO 9 DECIMALS HALF-UP BEFORE IT IS MULTIPLIED BY -R,  *
003970* PER THE 1992-02-25 COMPLIANCE REVIEW.  CALLER SETS WS-PMT-PV  *
003980* (NEGATIVE PRESENT VALUE) AND WS-EXPONENT (NPER) BEFORE        *
003990* PERFORMING THIS PARAGRAPH; THE ANSWER COMES BACK IN           *
004000* WS-PMT-RESULT.                                                *
004010*                                                               *
004020*****************************************************************
004030 3100-COMPUTE-PMT.
004040     COMPUTE WS-ONE-PLUS-RATE = 1 + WS-MONTHLY-RATE.
004050     COMPUTE WS-COMPOUND-FACTOR =
004060         WS-ONE-PLUS-RATE ** WS-EXPONENT.
004070     COMPUTE WS-PMT-QUOTIENT ROUNDED =
004080         (WS-PMT-PV * WS-COMPOUND-FACTOR) /
004090         (WS-COMPOUND-FACTOR - 1).
004100     COMPUTE WS-PMT-RESULT ROUNDED =
004110         (0 - WS-MONTHLY-RATE) * WS-PMT-QUOTIENT.
004120 3100-EXIT.
004130     EXIT.
004140*
004150*        MONTHLY ANNUITY IS SIZED OVER THE PAYING PERIODS ONLY
004160*        (TENURE LESS THE AMORTIZATION-FREE MONTHS) --
004170*        MONTHLYANNUITY = PMT(RATE/12, TENURE-AMFREE, -LOAN).
004180*        COMPUTED ONCE PER LOAN AND REUSED UNCHANGED FOR EVERY
004190*        PAYING MONTH IN THE PLAN BUILDER BELOW.
004200 3200-MONTHLY-ANNUITY.
004210     COMPUTE WS-PMT-PV = 0 - LNAPL-LOAN-AMOUNT.
004220     MOVE WS-PAYING-MONTHS TO WS-EXPONENT.
004230     PERFORM 3100-COMPUTE-PMT THRU 3100-EXIT.
004240     MOVE WS-PMT-RESULT TO WS-MONTHLY-ANNUITY.
004250 3200-EXIT.
004260     EXIT.
004270*
004280*        INTEREST COST DURING THE AMORTIZATION-FREE PERIOD --
004290*        LOANAMOUNT * RATE / 12, 9 DECIMALS, HALF-UP.
004300 3300-AMFREE-INTEREST.
004310     COMPUTE WS-AMFREE-INTEREST-COST ROUNDED =
004320         LNAPL-LOAN-AMOUNT * LNAPL-INTEREST-RATE / 12.
004330 3300-EXIT.
004340     EXIT.
004350*
004360*****************************************************************
004370*                                                               *
004380* TOTAL PAYMENT AMOUNT --                                       *
004390*                                                               *
004400*   TOTAL = (ANNUITY + FEE) * TENURE                            *
004410*           - (ANNUITY - AMFREE-INTEREST-COST) * AMFREE-MONTHS  *
004420*                                                                *
004430* ROUNDED TO 2 DECIMALS, HALF-UP, FOR THE DISCLOSURE FIGURE.    *
004440*                                                               *
004450*****************************************************************
004460 3400-TOTAL-PAYMENT.
004470     COMPUTE WS-TOTAL-PAYMENT-9DP ROUNDED =
004480         (WS-MONTHLY-ANNUITY + LNAPL-INVOICE-FEE)
004490             * LNAPL-TENURE-MONTHS
004500         - (WS-MONTHLY-ANNUITY - WS-AMFREE-INTEREST-COST)
004510             * LNAPL-AMFREE-MONTHS.
004520 3400-EXIT.
004530     EXIT.
004540*
004550*        DAILY INTEREST AMOUNT -- SUMS INTEREST-AMT OVER EVERY
004560*        ROW OF THE PLAN JUST BUILT (CONTROL TOTAL
004570*        WS-CTL-TOTAL-INTEREST) AND DIVIDES BY TENURE TIMES THE
004580*        30.41666 REGULATORY AVERAGE-DAYS-PER-MONTH CONSTANT.
004590 3500-DAILY-INTEREST.
004600     COMPUTE WS-DAYS-IN-TERM =
004610         LNAPL-TENURE-MONTHS * WS-AVG-DAYS-PER-MONTH.
004620     IF WS-DAYS-IN-TERM > ZERO
004630         COMPUTE WS-DAILY-INTEREST-9DP ROUNDED =
004640             WS-CTL-TOTAL-INTEREST / WS-DAYS-IN-TERM
004650     ELSE
004660         MOVE ZERO TO WS-DAILY-INTEREST-9DP
004670     END-IF.
004680 3500-EXIT.
004690     EXIT.
004700*
004710*        EFFECTIVE (APR) INTEREST RATE FROM THE SOLVED MONTHLY
004720*        IRR -- YEARLYIRR = MONTHLYIRR * 12,
004730*        EFFECTIVERATE = (1 + YEARLYIRR/12)**12 - 1, WHICH IS
004740*        ARITHMETICALLY THE SAME AS (1+MONTHLYIRR)**12 - 1 BUT
004750*        CARRIED THE WAY COMPLIANCE SPECIFIED IT IN 1992.
004760 3600-EFFECTIVE-RATE.
004770     COMPUTE WS-YEARLY-IRR = WS-MONTHLY-IRR-9DP * 12.
004780     COMPUTE WS-YEARLY-IRR-OVER-12 = WS-YEARLY-IRR / 12.
004790     COMPUTE WS-ONE-PLUS-YEARLY-OVER12 ROUNDED =
004800         1 + WS-YEARLY-IRR-OVER-12.
004810     MOVE 12 TO WS-EXPONENT.
004820     COMPUTE WS-APR-COMPOUND ROUNDED =
004830         WS-ONE-PLUS-YEARLY-OVER12 ** WS-EXPONENT.
004840     COMPUTE WS-EFFECTIVE-RATE-9DP ROUNDED =
004850         WS-APR-COMPOUND - 1.
004860 3600-EXIT.
004870     EXIT.
004880*
004890*****************************************************************
004900*   4000 -- PAYMENT-PLAN BUILDER                                *
004910*****************************************************************
004920*
004930*        MONTH 0 (THE DISBURSEMENT ROW) -- EVERYTHING ZERO
004940*        EXCEPT THE OUTGOING BALANCE (= LOAN AMOUNT) AND THE
004950*        CASH FLOW (= -LOAN AMOUNT).
004960 4000-BUILD-PLAN.
004970     MOVE LOW-VALUES TO WS-PLAN-TABLE.
004980     MOVE ZERO TO WS-CTL-TOTAL-INTEREST
004990                  WS-CTL-TOTAL-AMORTIZATION
005000                  WS-CTL-TOTAL-FEES
005010                  WS-CTL-TOTAL-PAID.
005020     SET WS-PLAN-IDX TO 1.
005030     MOVE ZERO TO WS-PL-MONTH (WS-PLAN-IDX).
005040     MOVE ZERO TO WS-PL-COST-OF-CREDIT (WS-PLAN-IDX).
005050     MOVE ZERO TO WS-PL-INTEREST (WS-PLAN-IDX).
005060     MOVE ZERO TO WS-PL-AMORTIZATION (WS-PLAN-IDX).
005070     MOVE ZERO TO WS-PL-INVOICE-FEE (WS-PLAN-IDX).
005080     MOVE LNAPL-LOAN-AMOUNT TO WS-PL-BALANCE (WS-PLAN-IDX).
005090     COMPUTE WS-PL-CASH-FLOW (WS-PLAN-IDX) =
005100         0 - LNAPL-LOAN-AMOUNT.
005110     PERFORM 4100-BUILD-PAYING-MONTH THRU 4100-EXIT
005120         VARYING WS-MONTH-SUB FROM 1 BY 1
005130             UNTIL WS-MONTH-SUB > LNAPL-TENURE-MONTHS.
005140 4900-BUILD-PLAN-EXIT.
005150     EXIT.
005160*
005170*        ONE PAYING/AM-FREE MONTH OF THE SCHEDULE.  USES THE
005180*        PREVIOUS ROW'S BALANCE (TABLE ENTRY WS-MONTH-SUB,
005190*        I.E. INDEX WS-MONTH-SUB+1 SINCE MONTH 0 OCCUPIES
005200*        TABLE ENTRY 1) -- NO INTERMEDIATE ROUNDING OF THE
005210*        RUNNING BALANCE, ONLY THE INTEREST/12 AND AM-FREE
005220*        COST PIECES ARE ROUNDED, AS COMPUTED IN 3000 ABOVE.
005230 4100-BUILD-PAYING-MONTH.
005240     SET WS-PLAN-IDX TO WS-MONTH-SUB.
005250     SET WS-PLAN-IDX UP BY 1.
005260     MOVE WS-MONTH-SUB TO WS-PL-MONTH (WS-PLAN-IDX).
005270     IF WS-MONTH-SUB NOT > LNAPL-AMFREE-MONTHS
005280         MOVE WS-AMFREE-INTEREST-COST
005290             TO WS-PL-COST-OF-CREDIT (WS-PLAN-IDX)
005300     ELSE
005310         MOVE WS-MONTHLY-ANNUITY
005320             TO WS-PL-COST-OF-CREDIT (WS-PLAN-IDX)
005330     END-IF.
005340     COMPUTE WS-PL-INTEREST (WS-PLAN-IDX) ROUNDED =
005350         WS-PL-BALANCE (WS-PLAN-IDX - 1) * WS-MONTHLY-RATE.
005360     COMPUTE WS-PL-AMORTIZATION (WS-PLAN-IDX) =
005370         WS-PL-COST-OF-CREDIT (WS-PLAN-IDX)
005380         - WS-PL-INTEREST (WS-PLAN-IDX).
005390     MOVE LNAPL-INVOICE-FEE TO WS-PL-INVOICE-FEE (WS-PLAN-IDX).
005400     COMPUTE WS-PL-BALANCE (WS-PLAN-IDX) =
005410         WS-PL-BALANCE (WS-PLAN-IDX - 1)
005420         - WS-PL-AMORTIZATION (WS-PLAN-IDX).
005430     COMPUTE WS-PL-CASH-FLOW (WS-PLAN-IDX) =
005440         WS-PL-COST-OF-CREDIT (WS-PLAN-IDX)
005450         + WS-PL-INVOICE-FEE (WS-PLAN-IDX).
005460     ADD WS-PL-INTEREST (WS-PLAN-IDX)
005470         TO WS-CTL-TOTAL-INTEREST.
005480     ADD WS-PL-AMORTIZATION (WS-PLAN-IDX)
005490         TO WS-CTL-TOTAL-AMORTIZATION.
005500     ADD WS-PL-INVOICE-FEE (WS-PLAN-IDX)
005510         TO WS-CTL-TOTAL-FEES.
005520     ADD WS-PL-COST-OF-CREDIT (WS-PLAN-IDX)
005530         WS-PL-INVOICE-FEE (WS-PLAN-IDX)
005540         TO WS-CTL-TOTAL-PAID.
005550 4100-EXIT.
005560     EXIT.
005570*
005580*****************************************************************
005590*   5000 -- CASH-FLOW EXTRACTOR                                 *
005600*****************************************************************
005610*
005620*        LIFTS THE CASH-FLOW COLUMN OUT OF THE PLAN TABLE JUST
005630*        BUILT -- NOT CALLED ON THE MAIN DISCLOSURE PATH (WHICH
005640*        USES THE DIRECT VECTOR BELOW, PER COMPLIANCE'S 1992
005650*        REQUIREMENT THAT THE IRR USE FLOATING/WORKING
005660*        PRECISION, NOT THE 9-DP SCHEDULE) -- KEPT AVAILABLE FOR
005670*        THE PLAN-AUDIT UTILITY THAT RE-SOLVES IRR FROM A
005680*        PRINTED SCHEDULE.
005690 5000-CASHFLOW-FROM-PLAN.
005700     PERFORM 5050-COPY-ONE-CASHFLOW THRU 5050-EXIT
005710         VARYING WS-MONTH-SUB FROM 0 BY 1
005720             UNTIL WS-MONTH-SUB > LNAPL-TENURE-MONTHS.
005730 5000-EXIT.
005740     EXIT.
005750*
005760 5050-COPY-ONE-CASHFLOW.
005770     SET WS-PLAN-IDX TO WS-MONTH-SUB.
005780     SET WS-PLAN-IDX UP BY 1.
005790     SET WS-CF-IDX TO WS-PLAN-IDX.
005800     MOVE WS-PL-CASH-FLOW (WS-PLAN-IDX)
005810         TO WS-CF-AMOUNT (WS-CF-IDX).
005820 5050-EXIT.
005830     EXIT.
005840*
005850*        DIRECT CASH-FLOW VECTOR, BUILT FROM THE LOAN
005860*        PARAMETERS WITHOUT WALKING THE FULL 9-DP PLAN --
005870*        ENTRY 1 (MONTH 0) = -LOANAMOUNT; ENTRIES 2..TENURE+1
005880*        (MONTH 1..TENURE) = (AMFREE-INTEREST-COST DURING THE
005890*        AM-FREE MONTHS, ELSE MONTHLY ANNUITY) + INVOICE FEE.
005900 5100-CASHFLOW-DIRECT.
005910     SET WS-CF-IDX TO 1.
005920     COMPUTE WS-CF-AMOUNT (WS-CF-IDX) =
005930         0 - LNAPL-LOAN-AMOUNT.
005940     PERFORM 5150-DIRECT-ONE-MONTH THRU 5150-EXIT
005950         VARYING WS-MONTH-SUB FROM 1 BY 1
005960             UNTIL WS-MONTH-SUB > LNAPL-TENURE-MONTHS.
005970 5100-EXIT.
005980     EXIT.
005990*
006000 5150-DIRECT-ONE-MONTH.
006010     SET WS-CF-IDX TO WS-MONTH-SUB.
006020     SET WS-CF-IDX UP BY 1.
006030     IF WS-MONTH-SUB NOT > LNAPL-AMFREE-MONTHS
006040         COMPUTE WS-CF-AMOUNT (WS-CF-IDX) =
006050             WS-AMFREE-INTEREST-COST + LNAPL-INVOICE-FEE
006060     ELSE
006070         COMPUTE WS-CF-AMOUNT (WS-CF-IDX) =
006080             WS-MONTHLY-ANNUITY + LNAPL-INVOICE-FEE
006090     END-IF.
006100 5150-EXIT.
006110     EXIT.
006120*
006130*****************************************************************
006140*   6000 -- IRR / NPV ENGINE                                    *
006150*****************************************************************
006160*
006170*****************************************************************
006180*                                                               *
006190* NPV OF A CASH-FLOW VECTOR AT RATE R, 1-BASED DISCOUNTING,     *
006200* INCLUDING THE FIRST ELEMENT --                                *
006210*                                                                *
006220*        NPV = SUM OVER T = 1..N OF CF(T) / (1+R)**T            *
006230*                                                                *
006240* USED HERE ONLY AS A SANITY CHECK THAT THE CASH FLOW THE       *
006250* SOLVER JUST CONVERGED ON ACTUALLY DISCOUNTS TO ~ZERO AT THE   *
006260* SOLVED RATE -- GUARDED BY THE UPSI-0 DIAGNOSTIC SWITCH SO IT  *
006270* COSTS NOTHING ON A NORMAL PRODUCTION RUN.                     *
006280*                                                               *
006290*****************************************************************
006300 6000-NPV-DIAGNOSTIC.
006310     MOVE WS-MONTHLY-IRR-9DP TO WS-IRR-TEST.
006320     MOVE ZERO TO WS-NPV-RESULT.
006330     PERFORM 6050-NPV-ONE-TERM THRU 6050-EXIT
006340         VARYING WS-MONTH-SUB FROM 1 BY 1
006350             UNTIL WS-MONTH-SUB > (LNAPL-TENURE-MONTHS + 1).
006360     IF WS-NPV-RESULT > 1
006370         DISPLAY "LNAMRT01 -- NPV CHECK OUT OF TOLERANCE "
006380                 "LOAN-ID=" LNAPL-LOAN-ID
006390                 " NPV=" WS-NPV-RESULT
006400     END-IF.
006410 6000-EXIT.
006420     EXIT.
006430*
006440 6050-NPV-ONE-TERM.
006450     SET WS-CF-IDX TO WS-MONTH-SUB.
006460     MOVE WS-MONTH-SUB TO WS-EXPONENT.
006470     COMPUTE WS-ONE-PLUS-RATE = 1 + WS-IRR-TEST.
006480     COMPUTE WS-DISCOUNT-FACTOR =
006490         WS-ONE-PLUS-RATE ** WS-EXPONENT.
006500     COMPUTE WS-NPV-RESULT ROUNDED = WS-NPV-RESULT +
006510         (WS-CF-AMOUNT (WS-CF-IDX) / WS-DISCOUNT-FACTOR).
006520 6050-EXIT.
006530     EXIT.
006540*
006550*****************************************************************
006560*                                                               *
006570* CFNPV -- USED INSIDE THE BISECTION SOLVER.  SAME SUM AS NPV   *
006580* ABOVE BUT OVER ELEMENTS 2..N ONLY (THE DISBURSEMENT, ELEMENT  *
006590* 1, IS EXCLUDED) WITH EXPONENT T = INDEX - 1, I.E. THE         *
006600* REMAINING FLOWS ARE DISCOUNTED AT PERIODS 1..N-1.             *
006610*                                                               *
006620*****************************************************************
006630 6100-CFNPV.
006640     MOVE ZERO TO WS-IRR-NPV-AT-TEST.
006650     PERFORM 6150-CFNPV-ONE-TERM THRU 6150-EXIT
006660         VARYING WS-MONTH-SUB FROM 2 BY 1
006670             UNTIL WS-MONTH-SUB > (LNAPL-TENURE-MONTHS + 1).
006680 6100-EXIT.
006690     EXIT.
006700*
006710 6150-CFNPV-ONE-TERM.
006720     SET WS-CF-IDX TO WS-MONTH-SUB.
006730     COMPUTE WS-EXPONENT = WS-MONTH-SUB - 1.
006740     COMPUTE WS-ONE-PLUS-RATE = 1 + WS-IRR-TEST.
006750     COMPUTE WS-DISCOUNT-FACTOR =
006760         WS-ONE-PLUS-RATE ** WS-EXPONENT.
006770     COMPUTE WS-IRR-NPV-AT-TEST ROUNDED = WS-IRR-NPV-AT-TEST +
006780         (WS-CF-AMOUNT (WS-CF-IDX) / WS-DISCOUNT-FACTOR).
006790 6150-EXIT.
006800     EXIT.
006810*
006820*****************************************************************
006830*                                                               *
006840* IRR BY BISECTION OVER THE BRACKET (0,1) --                    *
006850*                                                                *
006860*     FLOWOUT = CF(1)          (THE NEGATIVE DISBURSEMENT)      *
006870*     MIN = 0, MAX = 1                                          *
006880*     REPEAT UP TO 1000 TIMES --                                *
006890*         TEST = (MIN + MAX) / 2                                *
006900*         V    = CFNPV(CF, TEST)                                *
006910*         IF ABS(FLOWOUT + V) < 1E-7, STOP -- TEST IS THE IRR   *
006920*         ELSE IF ABS(FLOWOUT) > V, MAX = TEST                  *
006930*         ELSE MIN = TEST                                       *
006940*                                                                *
006950* DETERMINISTIC, TOLERANCE 1E-7, RETURNS THE PERIODIC           *
006960* (MONTHLY) IRR.  DO NOT "IMPROVE" THIS WITH NEWTON-RAPHSON --   *
006970* 1999-01-11 RE-AUDIT SIGNED OFF ON THIS EXACT ALGORITHM.       *
006980*                                                               *
006990*****************************************************************
007000 6200-SOLVE-IRR.
007010     MOVE WS-CF-AMOUNT (1) TO WS-IRR-FLOW-OUT.
007020     MOVE ZERO TO WS-IRR-MIN.
007030     MOVE 1 TO WS-IRR-MAX.
007040     MOVE ZERO TO WS-BISECT-ITER.
007050     MOVE "N" TO WS-IRR-CONVERGED-SW.
007060     PERFORM 6250-BISECT-ONE-STEP THRU 6250-EXIT
007070         VARYING WS-BISECT-ITER FROM 1 BY 1
007080             UNTIL WS-IRR-CONVERGED OR WS-BISECT-ITER > 1000.
007090     MOVE WS-IRR-TEST TO WS-MONTHLY-IRR-9DP.
007100 6200-EXIT.
007110     EXIT.
007120*
007130 6250-BISECT-ONE-STEP.
007140     COMPUTE WS-IRR-TEST ROUNDED =
007150         (WS-IRR-MIN + WS-IRR-MAX) / 2.
007160     PERFORM 6100-CFNPV THRU 6100-EXIT.
007170     COMPUTE WS-IRR-CHECK-SUM =
007180         WS-IRR-FLOW-OUT + WS-IRR-NPV-AT-TEST.
007190     MOVE WS-IRR-CHECK-SUM TO WS-IRR-CHECK-ABS.
007200     PERFORM 6260-ABSOLUTE-VALUE THRU 6260-EXIT.
007210     IF WS-IRR-CHECK-ABS < .0000001
007220         MOVE "Y" TO WS-IRR-CONVERGED-SW
007230     ELSE
007240         MOVE WS-IRR-FLOW-OUT TO WS-IRR-CHECK-SUM
007250         MOVE WS-IRR-CHECK-SUM TO WS-IRR-CHECK-ABS
007260         PERFORM 6260-ABSOLUTE-VALUE THRU 6260-EXIT
007270         IF WS-IRR-CHECK-ABS > WS-IRR-NPV-AT-TEST
007280             MOVE WS-IRR-TEST TO WS-IRR-MAX
007290         ELSE
007300             MOVE WS-IRR-TEST TO WS-IRR-MIN
007310         END-IF
007320     END-IF.
007330 6250-EXIT.
007340     EXIT.
007350*
007360*        ABSOLUTE VALUE OF WS-IRR-CHECK-ABS, IN PLACE -- NO
007370*        INTRINSIC FUNCTION USED, PER SHOP STANDARD.
007380 6260-ABSOLUTE-VALUE.
007390     IF WS-IRR-CHECK-ABS < ZERO
007400         COMPUTE WS-IRR-CHECK-ABS = ZERO - WS-IRR-CHECK-ABS
007410     END-IF.
007420 6260-EXIT.
007430     EXIT.
007440*
007450*****************************************************************
007460*   7000 -- PAYMENT-PLAN REPORT                                 *
007470*****************************************************************
007480*
007490 7000-PRINT-HEADERS.
007500     MOVE LNAPL-LOAN-ID        TO WS-LH-LOAN-ID.
007510     MOVE LNAPL-LOAN-AMOUNT    TO WS-LH-AMOUNT.
007520     MOVE LNAPL-INTEREST-RATE  TO WS-LH-RATE.
007530     MOVE LNAPL-TENURE-MONTHS  TO WS-LH-TENURE.
007540     MOVE LNAPL-AMFREE-MONTHS  TO WS-LH-AMFREE.
007550     MOVE LNAPL-INVOICE-FEE    TO WS-LH-FEE.
007560     MOVE WS-LOAN-HEADER-LINE  TO WS-RHG-LOAN-LINE.
007570     MOVE WS-COLUMN-HEADER-LINE TO WS-RHG-COLUMN-LINE.
007580     PERFORM 7050-WRITE-ONE-HEADER THRU 7050-EXIT
007590         VARYING WS-LOOP-SUB FROM 1 BY 1
007600             UNTIL WS-LOOP-SUB > 2.
007610 7000-EXIT.
007620     EXIT.
007630*
007640 7050-WRITE-ONE-HEADER.
007650     WRITE PLNRPT-FD-RECORD FROM WS-RHG-LINE (WS-LOOP-SUB).
007660 7050-EXIT.
007670     EXIT.
007680*
007690*        ONE DETAIL LINE PER PLAN ROW, MONTH 0 THROUGH TENURE,
007700*        MONEY COLUMNS EDITED TO 2 DECIMALS, HALF-UP.
007710 7100-PRINT-PLAN-LINES.
007720     PERFORM 7150-PRINT-ONE-PLAN-LINE THRU 7150-EXIT
007730         VARYING WS-MONTH-SUB FROM 0 BY 1
007740             UNTIL WS-MONTH-SUB > LNAPL-TENURE-MONTHS.
007750 7100-EXIT.
007760     EXIT.
007770*
007780 7150-PRINT-ONE-PLAN-LINE.
007790     SET WS-PLAN-IDX TO WS-MONTH-SUB.
007800     SET WS-PLAN-IDX UP BY 1.
007810     MOVE WS-PL-MONTH (WS-PLAN-IDX)
007820         TO LNPLN-PR-MONTH.
007830     COMPUTE LNPLN-PR-COST-OF-CREDIT ROUNDED =
007840         WS-PL-COST-OF-CREDIT (WS-PLAN-IDX).
007850     COMPUTE LNPLN-PR-INTEREST ROUNDED =
007860         WS-PL-INTEREST (WS-PLAN-IDX).
007870     COMPUTE LNPLN-PR-AMORTIZATION ROUNDED =
007880         WS-PL-AMORTIZATION (WS-PLAN-IDX).
007890     MOVE WS-PL-INVOICE-FEE (WS-PLAN-IDX)
007900         TO LNPLN-PR-INVOICE-FEE.
007910     COMPUTE LNPLN-PR-BALANCE ROUNDED =
007920         WS-PL-BALANCE (WS-PLAN-IDX).
007930     COMPUTE LNPLN-PR-CASH-FLOW ROUNDED =
007940         WS-PL-CASH-FLOW (WS-PLAN-IDX).
007950     WRITE PLNRPT-FD-RECORD FROM LNPLN-PRINT-LINE.
007960 7150-EXIT.
007970     EXIT.
007980*
007990*        PER-LOAN TOTAL LINE (CONTROL BREAK AT END OF LOAN) --
008000*        TOTAL INTEREST, TOTAL AMORTIZATION, TOTAL FEES, TOTAL
008010*        PAID, ACCUMULATED WHILE THE PLAN WAS BUILT.
008020 7200-PRINT-TOTALS.
008030     COMPUTE WS-TL-INTEREST ROUNDED = WS-CTL-TOTAL-INTEREST.
008035     COMPUTE WS-TL-AMORTIZATION ROUNDED =
008036         WS-CTL-TOTAL-AMORTIZATION.
008050     MOVE WS-CTL-TOTAL-FEES         TO WS-TL-FEES.
008060     MOVE WS-CTL-TOTAL-PAID         TO WS-TL-PAID.
008070     WRITE PLNRPT-FD-RECORD FROM WS-TOTALS-LINE.
008080 7200-EXIT.
008090     EXIT.
008100*
008110*        SUMMARY LINE -- MONTHLY ANNUITY, TOTAL PAYMENT, DAILY
008120*        INTEREST, MONTHLY IRR, EFFECTIVE RATE.  BUILT FROM THE
008130*        SAME ROUNDED FIGURES THAT GO TO SUMMARY-FILE IN 8000.
008140 7300-PRINT-SUMMARY.
008150     MOVE LNAPL-LOAN-ID            TO LNSUM-PR-LOAN-ID.
008160     COMPUTE LNSUM-PR-ANNUITY ROUNDED = WS-MONTHLY-ANNUITY.
008165     COMPUTE LNSUM-PR-TOTAL-PAYMENT ROUNDED =
008166         WS-TOTAL-PAYMENT-9DP.
008170     COMPUTE LNSUM-PR-DAILY-INTEREST ROUNDED =
008171         WS-DAILY-INTEREST-9DP.
008190     MOVE WS-MONTHLY-IRR-9DP       TO LNSUM-PR-MONTHLY-IRR.
008195     COMPUTE LNSUM-PR-EFFECTIVE-RATE ROUNDED =
008196         WS-EFFECTIVE-RATE-9DP.
008210     WRITE PLNRPT-FD-RECORD FROM LNSUM-PRINT-LINE.
008220 7300-EXIT.
008230     EXIT.
008240*
008250*****************************************************************
008260*   8000 -- WRITE LOAN SUMMARY (DISCLOSURE) RECORD              *
008270*****************************************************************
008280*
008290 8000-WRITE-SUMMARY.
008300     MOVE LNAPL-LOAN-ID          TO LNSUM-LOAN-ID.
008310     COMPUTE LNSUM-MONTHLY-ANNUITY ROUNDED = WS-MONTHLY-ANNUITY.
008315     COMPUTE LNSUM-TOTAL-PAYMENT ROUNDED =
008316         WS-TOTAL-PAYMENT-9DP.
008320     COMPUTE LNSUM-DAILY-INTEREST ROUNDED =
008321         WS-DAILY-INTEREST-9DP.
008340     MOVE WS-MONTHLY-IRR-9DP     TO LNSUM-MONTHLY-IRR.
008345     COMPUTE LNSUM-EFFECTIVE-RATE ROUNDED =
008346         WS-EFFECTIVE-RATE-9DP.
008360     WRITE LNSUM-FD-RECORD FROM LNSUM-RECORD.
008370 8000-EXIT.
008380     EXIT.
008390*
008400*****************************************************************
008410*   9000 -- TERMINATION                                         *
008420*****************************************************************
008430*
008440 9000-CLOSE-FILES.
008450     CLOSE LOAN-APPL-FILE.
008460     CLOSE SUMMARY-FILE.
008470     CLOSE PLAN-REPORT.
008480 9000-EXIT.
008490     EXIT.
