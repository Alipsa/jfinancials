000010*****************************************************************
000020*                                                               *
000030*   LNSUMREC  --  LOAN SUMMARY (DISCLOSURE) OUTPUT RECORD       *
000040*                                                               *
000050*   ONE ENTRY PER LOAN -- THE FIGURES REQUIRED FOR THE          *
000060*   CONSUMER-CREDIT DISCLOSURE STATEMENT (MONTHLY ANNUITY,      *
000070*   TOTAL OF PAYMENTS, AVERAGE DAILY INTEREST, PERIODIC IRR     *
000080*   AND THE EFFECTIVE/APR RATE).  WRITTEN ONCE PER LOAN AFTER   *
000090*   THE PLAN IS BUILT AND THE IRR HAS CONVERGED.                *
000100*                                                               *
000110*   FILE:  SUMMARY-FILE, LINE SEQUENTIAL.                       *
000120*                                                               *
000130*   COPY LNSUMREC.                                              *
000140*                                                               *
000150*****************************************************************
000160*
000170* CHANGE HISTORY
000180*   1989-04-11  CAC  ORIGINAL LAYOUT.                             CAC8904 
000190*   1992-07-14  CAC  ADDED LNSUM-PRINT-LINE FOR THE PLAN-REPORT   CAC9207 
000200*                    TRAILER LINE (SUMMARY FIGURES PRINTED
000210*                    UNDERNEATH EACH LOAN'S SCHEDULE).
000220*   1998-12-02  RTK  Y2K REVIEW -- NO DATE FIELDS, NO CHANGE.     RTKY2K  
000230*
000240 01  LNSUM-RECORD.
000250*
000260*        ECHO OF THE LOAN-APPLICATION KEY SO DOWNSTREAM
000270*        DISCLOSURE PRINTING CAN MATCH THIS RECORD BACK TO THE
000280*        ORIGINAL APPLICATION.
000290     05  LNSUM-LOAN-ID              PIC X(08).
000300*
000310*        MONTHLY ANNUITY AMOUNT -- 2 DECIMALS, HALF-UP.
000320     05  LNSUM-MONTHLY-ANNUITY      PIC S9(09)V99.
000330*
000340*        TOTAL AMOUNT PAID OVER THE LIFE OF THE LOAN -- 2
000350*        DECIMALS, HALF-UP.
000360     05  LNSUM-TOTAL-PAYMENT        PIC S9(11)V99.
000370*
000380*        AVERAGE DAILY INTEREST AMOUNT -- 2 DECIMALS, HALF-UP.
000390     05  LNSUM-DAILY-INTEREST       PIC S9(07)V99.
000400*
000410*        PERIODIC (MONTHLY) INTERNAL RATE OF RETURN OF THE
000420*        LOAN'S CASH-FLOW STREAM -- 9 DECIMALS, THE BISECTION
000430*        SOLVER'S NATIVE PRECISION.
000440     05  LNSUM-MONTHLY-IRR          PIC 9V9(09).
000450*
000460*        EFFECTIVE (ANNUAL PERCENTAGE) INTEREST RATE -- 7
000470*        DECIMALS, DECIMAL FRACTION.
000480     05  LNSUM-EFFECTIVE-RATE       PIC 9V9(07).
000490*
000500*        FILLER OUT TO AN 80-BYTE FIXED RECORD.
000510     05  FILLER                     PIC X(21).
000520*
000530*        PRINT-EDITED COMPANION LINE -- SEPARATE STORAGE FROM
000540*        LNSUM-RECORD, POPULATED BY EXPLICIT MOVE OF EACH
000550*        FIGURE, FOR THE SUMMARY LINE PRINTED AT THE FOOT OF
000560*        EACH LOAN'S BLOCK ON PLAN-REPORT.
000570 01  LNSUM-PRINT-LINE.
000580     05  LNSUM-PR-LOAN-ID           PIC X(08).
000590     05  FILLER                     PIC X(02)    VALUE SPACES.
000600     05  LNSUM-PR-ANNUITY           PIC -(9)9.99.
000610     05  FILLER                     PIC X(02)    VALUE SPACES.
000620     05  LNSUM-PR-TOTAL-PAYMENT     PIC -(11)9.99.
000630     05  FILLER                     PIC X(02)    VALUE SPACES.
000640     05  LNSUM-PR-DAILY-INTEREST    PIC -(7)9.99.
000650     05  FILLER                     PIC X(02)    VALUE SPACES.
000660     05  LNSUM-PR-MONTHLY-IRR       PIC 9.9(09).
000670     05  FILLER                     PIC X(02)    VALUE SPACES.
000680     05  LNSUM-PR-EFFECTIVE-RATE    PIC 9.9(07).
000690     05  FILLER                     PIC X(20)    VALUE SPACES.
