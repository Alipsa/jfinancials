000010*****************************************************************
000020*                                                               *
000030*   LNAPLREC  --  LOAN APPLICATION INPUT RECORD                 *
000040*                                                               *
000050*   ONE ENTRY PER LOAN QUOTED/BOOKED BY THE ORIGINATION         *
000060*   SYSTEM.  THE AMORTIZATION BATCH (LNAMRT01) READS ONE OF     *
000070*   THESE FOR EACH LOAN TO BE SCHEDULED AND DISCLOSED.          *
000080*                                                               *
000090*   FILE:  LOAN-APPL-FILE, LINE SEQUENTIAL, ONE RECORD PER      *
000100*          LOAN, ARRIVAL ORDER -- NO KEYS.                      *
000110*                                                               *
000120*   COPY LNAPLREC.                                              *
000130*                                                               *
000140*****************************************************************
000150*
000160* CHANGE HISTORY
000170*   1989-04-11  CAC  ORIGINAL LAYOUT FOR LOAN-QUOTE BATCH.        CAC8904 
000180*   1991-09-03  CAC  WIDENED LOAN-AMOUNT TO 9(9) -- 8-DIGIT       CAC9109 
000190*                    FIELD WAS TRUNCATING LARGE HOME-IMPROVEMENT
000200*                    LOANS.
000210*   1998-11-20  RTK  Y2K REVIEW -- NO DATE FIELDS ON THIS         RTKY2K  
000220*                    RECORD, NO CHANGE REQUIRED.
000230*
000240 01  LNAPL-RECORD.
000250*
000260*        APPLICATION/LOAN IDENTIFIER -- SYNTHETIC KEY ASSIGNED
000270*        BY THE QUOTE SYSTEM, CARRIED THROUGH TO THE SUMMARY
000280*        AND REPORT SO THE BUSINESS CAN TIE THE THREE TOGETHER.
000290     05  LNAPL-LOAN-ID              PIC X(08).
000300*
000310*        PRINCIPAL, INCLUDING THE STARTUP/ORIGINATION FEE,
000320*        WHOLE CURRENCY UNITS.  NO CENTS ON THIS FIELD -- THE
000330*        ORIGINATION SYSTEM ROUNDS THE STARTUP FEE INTO THE
000340*        PRINCIPAL BEFORE THIS RECORD IS CUT.
000350     05  LNAPL-LOAN-AMOUNT          PIC 9(09).
000360*
000370*        NOMINAL YEARLY INTEREST RATE, CARRIED AS A DECIMAL
000380*        FRACTION (0.067700 = 6.77 PERCENT PER ANNUM).
000390     05  LNAPL-INTEREST-RATE        PIC 9V9(06).
000400*
000410*        NUMBER OF MONTHLY PERIODS OVER WHICH THE LOAN IS
000420*        SCHEDULED TO BE REPAID.
000430     05  LNAPL-TENURE-MONTHS        PIC 9(03).
000440*
000450*        AMORTIZATION-FREE MONTHS AT THE START OF THE LOAN --
000460*        THE BORROWER PAYS INTEREST ONLY DURING THESE MONTHS.
000470*        ZERO MEANS THE LOAN AMORTIZES FROM MONTH 1.  MUST BE
000480*        LESS THAN LNAPL-TENURE-MONTHS.
000490     05  LNAPL-AMFREE-MONTHS        PIC 9(03).
000500         88  LNAPL-NO-AMFREE-PERIOD VALUE ZERO.
000510*
000520*        PER-PERIOD STATEMENT/INVOICE FEE, WHOLE CURRENCY
000530*        UNITS, CHARGED ON EVERY PAYING PERIOD.
000540     05  LNAPL-INVOICE-FEE          PIC 9(05).
000550*
000560*        FILLER OUT TO AN 80-BYTE FIXED RECORD -- THE 35 BYTES
000570*        ABOVE ARE THE ONLY DATA FIELDS ON THIS LAYOUT.  THE
000580*        PAD IS RESERVED FOR A RATE-CLASS OR BRANCH CODE IF
000590*        THE ORIGINATION SYSTEM EVER CARRIES ONE DOWNSTREAM.
000600     05  FILLER                     PIC X(45).
000610*
000620*        ALTERNATE VIEW OF THE RATE FIELD, WHOLE-PERCENT POINT
000630*        AND MILLIONTHS SEPARATED, USED ONLY TO DISPLAY THE
000640*        RATE ON AN EXCEPTION LISTING -- READ-ONLY, NEVER
000650*        MOVED INTO.
000660 01  LNAPL-RATE-VIEW REDEFINES LNAPL-RECORD.
000670     05  FILLER                     PIC X(17).
000680     05  LNAPL-RATE-WHOLE           PIC 9.
000690     05  LNAPL-RATE-DECIMAL         PIC 9(06).
000700     05  FILLER                     PIC X(56).
