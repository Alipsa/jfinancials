000010*****************************************************************
000020*                                                               *
000030*   LNPLNREC  --  PAYMENT-PLAN ROW / PLAN-REPORT LINE           *
000040*                                                               *
000050*   ONE ENTRY PER MONTH OF A LOAN'S AMORTIZATION SCHEDULE,      *
000060*   MONTH 0 (THE DISBURSEMENT ROW) THROUGH MONTH TENURE.        *
000070*   LNAMRT01 BUILDS LNPLN-TABLE IN WORKING-STORAGE AT 9-DECIMAL *
000080*   WORKING PRECISION (KONSUMENTVERKET GUIDANCE -- CHOSEN SO    *
000090*   THE SCHEDULE TIES TO SPREADSHEET FIGURES WITHIN A PENNY)    *
000100*   THEN EDITS EACH ROW DOWN TO 2 DECIMALS ONLY WHEN THE ROW    *
000110*   IS MOVED TO THE PRINT LINE.  DO NOT ROUND LNPLN-ROW ITSELF. *
000120*                                                               *
000130*   FILE:  PLAN-REPORT, LINE SEQUENTIAL PRINT FILE.             *
000140*                                                               *
000150*   COPY LNPLNREC.                                              *
000160*                                                               *
000170*****************************************************************
000180*
000190* CHANGE HISTORY
000200*   1989-04-11  CAC  ORIGINAL 9-DECIMAL PLAN ROW.                 CAC8904 
000210*   1994-02-08  CAC  ADDED LNPLN-ROW-BUFFER REDEFINE SO THE       CAC9402 
000220*                    BUILDER CAN BLANK A TABLE ENTRY WITH ONE
000230*                    MOVE INSTEAD OF SEVEN.
000240*   1998-12-02  RTK  Y2K REVIEW -- NO DATE FIELDS, NO CHANGE.     RTKY2K  
000250*
000260 01  LNPLN-ROW.
000270*
000280*        PERIOD NUMBER -- ZERO IS THE DISBURSEMENT ROW, NOT A
000290*        PAYING MONTH.
000300     05  LNPLN-PAY-MONTH            PIC 9(03).
000310         88  LNPLN-DISBURSEMENT-ROW VALUE ZERO.
000320*
000330*        AMOUNT THE BORROWER PAYS THIS MONTH, EXCLUDING THE
000340*        INVOICE FEE -- ZERO ON THE DISBURSEMENT ROW, ELSE THE
000350*        AM-FREE INTEREST COST OR THE MONTHLY ANNUITY.
000360     05  LNPLN-COST-OF-CREDIT       PIC S9(09)V9(09).
000370*
000380*        INTEREST PORTION OF THIS MONTH'S PAYMENT, CARRIED AT
000390*        9 DECIMALS -- PRIOR BALANCE TIMES (RATE / 12).
000400     05  LNPLN-INTEREST-AMT         PIC S9(09)V9(09).
000410*
000420*        PRINCIPAL REPAID THIS MONTH -- COST-OF-CREDIT LESS
000430*        INTEREST-AMT.  ESSENTIALLY ZERO DURING THE
000440*        AMORTIZATION-FREE PERIOD.
000450     05  LNPLN-AMORTIZATION         PIC S9(09)V9(09).
000460*
000470*        PER-PERIOD STATEMENT/INVOICE FEE CHARGED THIS MONTH --
000480*        ECHOED FROM THE APPLICATION RECORD ON EVERY ROW.
000490     05  LNPLN-INVOICE-FEE          PIC S9(05)V99.
000500*
000510*        REMAINING PRINCIPAL AFTER THIS MONTH'S PAYMENT.  THE
000520*        FINAL ROW'S BALANCE IS ZERO WITHIN ROUNDING AT 2 DP.
000530     05  LNPLN-OUTGOING-BALANCE     PIC S9(09)V9(09).
000540*
000550*        BORROWER-PERSPECTIVE CASH FLOW -- NEGATIVE LOAN AMOUNT
000560*        AT MONTH 0, COST-OF-CREDIT PLUS INVOICE-FEE THEREAFTER.
000570*        THIS COLUMN FEEDS THE IRR/NPV ENGINE DIRECTLY.
000580     05  LNPLN-CASH-FLOW            PIC S9(09)V9(09).
000590*
000600*        RESERVED.
000610     05  FILLER                     PIC X(08).
000620*
000630*        RAW 108-BYTE VIEW OF THE ROW ABOVE -- USED ONLY TO
000640*        BLANK/INITIALIZE A TABLE ENTRY WITH ONE MOVE.  NEVER
000650*        MOVE INTO THE NUMERIC FIELDS THROUGH THIS VIEW.
000660 01  LNPLN-ROW-BUFFER REDEFINES LNPLN-ROW.
000670     05  LNPLN-ROW-CHARS            PIC X(108).
000680*
000690*        PRINT-EDITED COMPANION LINE -- SEPARATE STORAGE FROM
000700*        LNPLN-ROW, POPULATED BY EXPLICIT MOVE OF EACH FIELD
000710*        (2-DECIMAL MONEY, HALF-UP ROUNDED AT MOVE TIME) FOR
000720*        ONE PLAN-REPORT DETAIL LINE, MONTH 0 THROUGH TENURE.
000730 01  LNPLN-PRINT-LINE.
000740     05  LNPLN-PR-MONTH             PIC ZZ9.
000750     05  FILLER                     PIC X(02)    VALUE SPACES.
000760     05  LNPLN-PR-COST-OF-CREDIT    PIC -(9)9.99.
000770     05  FILLER                     PIC X(02)    VALUE SPACES.
000780     05  LNPLN-PR-INTEREST          PIC -(9)9.99.
000790     05  FILLER                     PIC X(02)    VALUE SPACES.
000800     05  LNPLN-PR-AMORTIZATION      PIC -(9)9.99.
000810     05  FILLER                     PIC X(02)    VALUE SPACES.
000820     05  LNPLN-PR-INVOICE-FEE       PIC -(5)9.99.
000830     05  FILLER                     PIC X(02)    VALUE SPACES.
000840     05  LNPLN-PR-BALANCE           PIC -(9)9.99.
000850     05  FILLER                     PIC X(02)    VALUE SPACES.
000860     05  LNPLN-PR-CASH-FLOW         PIC -(9)9.99.
000870     05  FILLER                     PIC X(20)    VALUE SPACES.
